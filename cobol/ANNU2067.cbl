000100* SOURCE MEMBER ANNU2067, PHYSICAL PLANT ENERGY-STUDIES LIBRARY.          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     ANNU2067.                                                
000400 AUTHOR.         T. R. MERCER.                                            
000500 INSTALLATION.   MIDWEST STATE UNIVERSITY - PHYSICAL PLANT.               
000600 DATE-WRITTEN.   04/17/89.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NONE.                                                    
000900*****************************************************************         
001000*                                                               *         
001100* ANNU2067 - ENERGY SYSTEM ANNUITY METHOD (VDI 2067 BLATT 1)    *         
001200*                                                               *         
001300* COMPUTES THE ECONOMIC EFFICIENCY OF A BUILDING-INSTALLATION   *         
001400* ENERGY SYSTEM BY THE ANNUITY METHOD.  READS THE SYSTEM PART   *         
001500* (COMPONENT) FILE AND THE ANNUAL COST/PROCEEDS FILE, APPLIES   *         
001600* THE RUN PARAMETERS (OBSERVATION PERIOD, INTEREST FACTOR AND   *         
001700* PRICE-CHANGE FACTORS), AND PRINTS THE LIST OF PARTS, THE      *         
001800* ANNUITY SUMMARY, THE ANNUITY DETAIL (VSE) REPORT AND THE      *         
001900* AMORTIZATION TIME.                                            *         
002000*                                                               *         
002100*****************************************************************         
002200*                            CHANGE LOG                        *          
002300*****************************************************************         
002400* DATE      INIT  TICKET    DESCRIPTION                        *          
002500*---------------------------------------------------------------          
002600* 04/17/89  TRM   ENG-0143  INITIAL RELEASE.  CAPITAL AND         ENG-0143
002700*                 OPERATION ANNUITY PER VDI 2067 BLATT 1,       *         
002800*                 1983 EDITION.  PLANT REPLACEMENT STUDY.       *         
002900* 11/02/90  TRM   ENG-0201  ADDED FUNDING FACTOR FOR FIRST        ENG-0201
003000*                 PURCHASE (GRANT-FUNDED BOILER PROJECT).       *         
003100* 06/14/92  DWK   ENG-0355  CORRECTED RESIDUAL VALUE FORMULA -    ENG-0355
003200*                 WAS USING WRONG EXPONENT ON THE LAST          *         
003300*                 REPLACEMENT YEAR.  SEE 310-CALC-CAPITAL.      *         
003400* 02/08/94  DWK   ENG-0412  ADDED DEMAND/OTHER/PROCEEDS COST      ENG-0412
003500*                 TEMPLATE ANNUITY AND THE VSE DETAIL REPORT.   *         
003600* 09/30/95  RBH   ENG-0488  ADDED AMORTIZATION TIME CALCULATION   ENG-0488
003700*                 AT THE REQUEST OF PLANT ENGINEERING.          *         
003800* 01/15/97  RBH   ENG-0553  ADDED GLOBAL PRICE-CHANGE OVERRIDE    ENG-0553
003900*                 (R-ALL) FOR SENSITIVITY RUNS.                 *         
004000* 08/21/98  LMC   Y2K-0031  YEAR 2000 READINESS.  RUN-DATE        Y2K-0031
004100*                 FOOTER NOW CARRIES A FOUR-DIGIT YEAR.  NO     *         
004200*                 DATE WINDOWING IS USED ANYWHERE IN THIS       *         
004300*                 PROGRAM.                                      *         
004400* 03/02/99  LMC   Y2K-0077  Y2K COMPLIANCE SIGN-OFF.  NO          Y2K-0077
004500*                 FURTHER DATE FIELDS EXIST IN THIS PROGRAM.    *         
004600* 07/11/01  JPK   ENG-0622  ADDED COST-TYPE CONTROL BREAK WITH    ENG-0622
004700*                 SUBTOTAL TO THE VSE DETAIL REPORT.            *         
004800* 05/19/03  JPK   ENG-0674  WIDENED PART-A0 FOR CENTRAL PLANT     ENG-0674
004900*                 REPLACEMENT PROJECTS OVER $1,000,000.         *         
005000* 10/02/06  SNG   ENG-0730  ADDED UPSI-0 DEBUG TRACE SWITCH FOR   ENG-0730
005100*                 UTILITY RATE STUDY RECONCILIATION RUNS.       *         
005200* 04/14/08  JPK   ENG-0791  VSE LINE ANNUITY WAS CARRIED AT 4     ENG-0791
005300*                 DECIMALS AND THEN ADDED/MOVED PLAIN, SO THE   *         
005400*                 LOW-ORDER DIGITS WERE TRUNCATED INTO THE      *         
005500*                 TYPE TOTALS AND THE PRINTED LINE INSTEAD OF   *         
005600*                 ROUNDED.  WS-COST-ANNUITY NARROWED TO 2        *        
005700*                 DECIMALS, SAME AS WS-PART-ANK/WS-PART-ANB, SO  *        
005800*                 THE ROUNDED COMPUTE AT 510 IS THE ONLY PLACE   *        
005900*                 ROUNDING HAPPENS.  SEE 510-CALC-COST-LINE.     *        
006000* 09/02/09  SNG   ENG-0802  THE Y2K-0031 RUN-DATE FIELD WAS       ENG-0802
006100*                 BUILT BY 100-OPEN-FILES BUT NEVER PRINTED -    *        
006200*                 AUDIT FOUND NO DATE ON THE REPORT.  NOW        *        
006300*                 WRITTEN ON THE TITLE PAGE BY                   *        
006400*                 150-WRITE-REPORT-TITLE.  SEE WS-DATE-LINE.     *        
006500* 02/18/10  JPK   ENG-0819  R-ALL = ZERO (A FLAT, NO-PRICE-       ENG-0819
006600*                 CHANGE STUDY) WAS FALLING THROUGH THE .GT.     *        
006700*                 ZERO TEST AS "NOT SUPPLIED" AND NEVER          *        
006800*                 OVERRODE THE SIX RATES, CONTRARY TO THIS       *        
006900*                 PARAGRAPH'S OWN COMMENT.  120-APPLY-R-OVERRIDE *        
007000*                 NOW TESTS R-ALL NOT < ZERO.                    *        
007100* 05/11/10  SNG   ENG-0824  WS-CALC-TEMP2 AT 300 WAS CARRIED AT   ENG-0824
007200*                 6 DECIMALS AND ROUNDED INTO ITSELF, BUT THE    *        
007300*                 ADD THAT FOLLOWED INTO THE 2-DECIMAL           *        
007400*                 A-0-FUNDED ACCUMULATOR WAS PLAIN - SAME        *        
007500*                 TRUNCATION CLASS AS ENG-0791.  TEMP2 NARROWED  *        
007600*                 TO 2 DECIMALS SO THE ROUNDED COMPUTE IS AGAIN  *        
007700*                 THE ONLY PLACE ROUNDING HAPPENS.               *        
007800*****************************************************************         
007900*                         PROCESSING NOTES                     *          
008000*****************************************************************         
008100*                                                               *         
008200* THIS PROGRAM IMPLEMENTS FIVE OF THE ANNUITY-METHOD RULES OUT  *         
008300* OF VDI 2067 BLATT 1 (PLUS ONE PLANT-ENGINEERING EXTENSION NOT  *        
008400* IN THE STANDARD), EACH CARRIED BY ITS OWN PARAGRAPH:          *         
008500*                                                               *         
008600*   RULE C (310) - CAPITAL-RELATED COST ANNUITY, A-N-K.  COVERS *         
008700*        THE PURCHASE PRICE OF EACH PART, EVERY REPLACEMENT     *         
008800*        OVER THE OBSERVATION PERIOD, AND THE RESIDUAL VALUE OF *         
008900*        THE LAST PURCHASE AT THE END OF THE PERIOD.            *         
009000*   RULE O (350) - OPERATION-RELATED COST ANNUITY, A-N-B.       *         
009100*        COVERS FIRST-YEAR MAINTENANCE, INSPECTION AND          *         
009200*        OPERATING-LABOR COST, EACH ESCALATED AT ITS OWN RATE.  *         
009300*   RULE V (510) - DEMAND/OTHER/PROCEEDS LINE ANNUITY.  ONE     *         
009400*        LINE-ITEM CALCULATION REUSED FOR ALL THREE COST TYPES  *         
009500*        ON THE COSTS FILE (V, S, E).                           *         
009600*   RULE I (400) - TOTAL INVESTMENT, SUM A-0 OVER ALL PARTS.    *         
009700*   RULE A (800) - AMORTIZATION TIME, A PLANT-ENGINEERING        *        
009800*        EXTENSION NOT PART OF THE PUBLISHED STANDARD, ADDED AT *         
009900*        THE REQUEST OF PLANT ENGINEERING (SEE ENG-0488).       *         
010000*                                                               *         
010100* TWO SHARED FACTOR ROUTINES BACK ALL FIVE RULES:               *         
010200*   F1 (850) - ANNUITY FACTOR, CONVERTS A LUMP SUM INTO A LEVEL *         
010300*        ANNUAL AMOUNT OVER THE OBSERVATION PERIOD.             *         
010400*   F2 (860) - PRICE-DYNAMIC CASH VALUE FACTOR, CONVERTS A COST *         
010500*        ESCALATING AT ITS OWN RATE INTO THE DISCOUNTED-LEVEL   *         
010600*        EQUIVALENT.                                            *         
010700*                                                               *         
010800* ALL COST AND INVESTMENT FIGURES ARE CARRIED NEGATIVE THROUGH  *         
010900* THE WHOLE PROGRAM - ONLY PROCEEDS (COST-TYPE "E") AND A       *         
011000* POSITIVE A-N AT THE END REPRESENT MONEY COMING BACK IN.       *         
011100*                                                               *         
011200* THE COST-TYPE MINOR-CONTROL-BREAK ON THE VSE DETAIL REPORT    *         
011300* (560/570/580) FOLLOWS THE SAME PRIOR-VALUE-VS-CURRENT-VALUE    *        
011400* COMPARE THIS SHOP USES ON ITS BOAT-SALES AND ACCOUNT-TOTAL     *        
011500* REPORTS ELSEWHERE - A SPACE-VALUED WS-PRIOR-TYPE MEANS NO      *        
011600* TYPE HAS BEEN SEEN YET, SO THE VERY FIRST COST LINE NEVER      *        
011700* FORCES A SPURIOUS SUBTOTAL.                                   *         
011800*                                                               *         
011900* EVERY COUNTER, SUBSCRIPT, AND CALCULATED FIELD IN THIS         *        
012000* PROGRAM IS COMP (BINARY) - THIS SHOP HAS NEVER PACKED MONEY    *        
012100* IN THIS APPLICATION AND THE FIGURES HERE DO NOT JUSTIFY        *        
012200* STARTING NOW.  ONLY THE INPUT/OUTPUT RECORD FIELDS ARE         *        
012300* DISPLAY, SINCE THOSE HAVE TO MATCH THE FIXED-FORMAT FLAT       *        
012400* FILES PRODUCED AND READ BY OTHER PLANT-ENGINEERING JOBS.       *        
012500*                                                               *         
012600*****************************************************************         
012700*                                                                         
012800 ENVIRONMENT DIVISION.                                                    
012900 CONFIGURATION SECTION.                                                   
013000*    C01 SKIPS TO A NEW PAGE FOR THE REPORT TITLE (150).  THE             
013100*    CLASS TEST ON COST-TYPE-IN CATCHES A BAD INPUT RECORD AT             
013200*    500 BEFORE IT CAN FALL THROUGH AN EVALUATE WITH NO                   
013300*    MATCHING WHEN.  UPSI-0 IS THE OPERATOR-SET PARM SWITCH               
013400*    READ FROM THE EXEC PARM='UPSI=X' CARD BELOW.                         
013500 SPECIAL-NAMES.                                                           
013600     C01 IS TOP-OF-FORM                                                   
013700     CLASS VALID-COST-TYPE IS "V" "S" "E"                                 
013800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON                                   
013900            OFF STATUS IS DEBUG-TRACE-OFF.                                
014000*                                                                         
014100 INPUT-OUTPUT SECTION.                                                    
014200 FILE-CONTROL.                                                            
014300*    LOGICAL NAMES, NOT DATASET NAMES - THE JCL DD STATEMENTS             
014400*    BELOW DO THE ACTUAL DSN ASSIGNMENT AT RUN TIME.                      
014500     SELECT RUNPARM-FILE ASSIGN TO RUNPARM                                
014600         ORGANIZATION IS SEQUENTIAL.                                      
014700*                                                                         
014800     SELECT PARTS-FILE ASSIGN TO PARTS                                    
014900         ORGANIZATION IS SEQUENTIAL.                                      
015000*                                                                         
015100     SELECT COSTS-FILE ASSIGN TO COSTS                                    
015200         ORGANIZATION IS SEQUENTIAL.                                      
015300*                                                                         
015400     SELECT REPORT-FILE ASSIGN TO REPORT                                  
015500         ORGANIZATION IS SEQUENTIAL.                                      
015600*                                                                         
015700* ANNU2067J                                                               
015800* //ANNU2067  JOB 1,NOTIFY=&SYSUID                                        
015900* //***************************************************/                  
016000* //COBRUN  EXEC IGYWCL                                                   
016100* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(ANNU2067),DISP=SHR                   
016200* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(ANNU2067),DISP=SHR                  
016300* //***************************************************/                  
016400* // IF RC = 0 THEN                                                       
016500* //***************************************************/                  
016600* //RUN     EXEC PGM=ANNU2067,PARM='UPSI=0'                               
016700* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
016800* //RUNPARM   DD DSN=&SYSUID..VDI.RUNPARM,DISP=SHR                        
016900* //PARTS     DD DSN=&SYSUID..VDI.PARTS,DISP=SHR                          
017000* //COSTS     DD DSN=&SYSUID..VDI.COSTS,DISP=SHR                          
017100* //REPORT    DD SYSOUT=*,OUTLIM=15000                                    
017200* //CEEDUMP   DD DUMMY                                                    
017300* //SYSUDUMP  DD DUMMY                                                    
017400* //***************************************************/                  
017500* // ELSE                                                                 
017600* // ENDIF                                                                
017700*                                                                         
017800* FOUR FILES - THREE FIXED 80-BYTE SEQUENTIAL INPUTS AND ONE              
017900* 132-BYTE PRINT FILE.  NONE ARE KEYED; ALL ARE READ/WRITTEN              
018000* ONCE EACH, START TO FINISH, IN ONE PASS.                                
018100 DATA DIVISION.                                                           
018200 FILE SECTION.                                                            
018300*                                                                         
018400* RUN PARAMETERS - ONE RECORD PER RUN.  OBSERVATION PERIOD,               
018500* INTEREST FACTOR, THE SIX PRICE-CHANGE FACTORS, THE PRICE OF             
018600* OPERATION LABOR, AND THE OPTIONAL GLOBAL PRICE-CHANGE                   
018700* OVERRIDE (R-ALL, AN EXTENSION NOT IN VDI 2067 - SEE ENG-0553).          
018800 FD  RUNPARM-FILE                                                         
018900     RECORD CONTAINS 80 CHARACTERS                                        
019000     RECORDING MODE F.                                                    
019100 01  RUNPARM-RECORD-IN.                                                   
019200*    T = OBSERVATION PERIOD, YEARS.                                       
019300     05  RUN-T-IN             PIC 9(3).                                   
019400*    Q = 1 + DISCOUNT RATE (THE RUN'S INTEREST FACTOR).                   
019500     05  RUN-Q-IN             PIC 9V9(4).                                 
019600*    R-K/B/I = 1 + PRICE-CHANGE RATE FOR CAPITAL, LABOR, AND              
019700*    MAINTENANCE/INSPECTION COSTS RESPECTIVELY.                           
019800     05  RUN-R-K-IN           PIC 9V9(4).                                 
019900     05  RUN-R-B-IN           PIC 9V9(4).                                 
020000     05  RUN-R-I-IN           PIC 9V9(4).                                 
020100*    R-V/S/E = 1 + PRICE-CHANGE RATE FOR DEMAND, OTHER, AND               
020200*    PROCEEDS COST-FILE LINES RESPECTIVELY.                               
020300     05  RUN-R-V-IN           PIC 9V9(4).                                 
020400     05  RUN-R-S-IN           PIC 9V9(4).                                 
020500     05  RUN-R-E-IN           PIC 9V9(4).                                 
020600*    PRICE OF ONE HOUR OF OPERATION LABOR, CURRENT YEAR.                  
020700     05  RUN-PRICE-OP-IN      PIC S9(5)V99                                
020800                              SIGN IS LEADING SEPARATE CHARACTER.         
020900*    OPTIONAL GLOBAL OVERRIDE - SEE 120-APPLY-R-OVERRIDE.                 
021000     05  RUN-R-ALL-IN         PIC S9V9(4)                                 
021100                              SIGN IS LEADING SEPARATE CHARACTER.         
021200     05  FILLER               PIC X(22).                                  
021300*    RAW 80-CHARACTER IMAGE OF THE RECORD ABOVE - THE SAME                
021400*    FLAT-REDEFINES HABIT ELEVATOR USES ON ITS CAR-STATUS RECORD,         
021500*    KEPT HERE FOR A FUTURE UNEDITED-DUMP UTILITY THAT HAS NEVER          
021600*    BEEN WRITTEN.                                                        
021700 01  RUNPARM-RECORD-ALT REDEFINES RUNPARM-RECORD-IN                       
021800                              PIC X(80).                                  
021900*                                                                         
022000* SYSTEM PART (COMPONENT) RECORD - ONE PER COMPONENT, READ IN             
022100* INPUT ORDER.  NO KEY.  A-0 WIDENED 05/19/03, ENG-0674.                  
022200 FD  PARTS-FILE                                                           
022300     RECORD CONTAINS 80 CHARACTERS                                        
022400     RECORDING MODE F.                                                    
022500 01  PART-RECORD-IN.                                                      
022600     05  PART-NAME-IN         PIC X(20).                                  
022700*    A-0 = PURCHASE PRICE, CURRENT YEAR.  WIDENED 05/19/03,               
022800*    ENG-0674, FOR CENTRAL-PLANT PROJECTS OVER $1,000,000.                
022900     05  PART-A0-IN           PIC S9(9)V99                                
023000                              SIGN IS LEADING SEPARATE CHARACTER.         
023100*    T-N = USEFUL SERVICE LIFE, YEARS.  ZERO MEANS A ONE-TIME             
023200*    EXPENSE THAT IS NEVER REPLACED (NO RESIDUAL VALUE).                  
023300     05  PART-TN-IN           PIC 9(3).                                   
023400*    F-INST/F-WINSP = FIRST-YEAR MAINTENANCE AND INSPECTION COST          
023500*    AS A FRACTION OF A-0.                                                
023600     05  PART-F-INST-IN       PIC 9V9999.                                 
023700     05  PART-F-WINSP-IN      PIC 9V9999.                                 
023800*    F-OP = FIRST-YEAR OPERATING LABOR, HOURS.                            
023900     05  PART-F-OP-IN         PIC 9(5)V99.                                
024000*    FUND = FRACTION OF A-0 STILL OWED AFTER A SUBSIDY (1.000 =           
024100*    NO SUBSIDY).  APPLIES ONLY TO THE FIRST PURCHASE.                    
024200     05  PART-FUND-IN         PIC 9V999.                                  
024300     05  FILLER               PIC X(27).                                  
024400*    RAW 80-CHARACTER IMAGE OF THE RECORD ABOVE - SAME HABIT AS           
024500*    RUNPARM-RECORD-ALT.                                                  
024600 01  PART-RECORD-ALT REDEFINES PART-RECORD-IN                             
024700                              PIC X(80).                                  
024800*                                                                         
024900* ANNUAL COST / PROCEEDS LINE-ITEM RECORD.  COST-TYPE GROUPS              
025000* THE FILE FOR THE VSE DETAIL CONTROL BREAK - V (DEMAND-RELATED)          
025100* S (OTHER COSTS) OR E (PROCEEDS).  ADDED 02/08/94, ENG-0412.             
025200 FD  COSTS-FILE                                                           
025300     RECORD CONTAINS 80 CHARACTERS                                        
025400     RECORDING MODE F.                                                    
025500 01  COST-RECORD-IN.                                                      
025600*    V = DEMAND-RELATED, S = OTHER COSTS, E = PROCEEDS.                   
025700     05  COST-TYPE-IN         PIC X(1).                                   
025800     05  COST-NAME-IN         PIC X(20).                                  
025900*    QTY AND UNIT PRICE ARE CARRIED AT 4 DECIMALS ON THE FILE SO          
026000*    SMALL PER-UNIT UTILITY RATES DO NOT LOSE PRECISION BEFORE            
026100*    THE LINE ANNUITY IS COMPUTED - SEE 510-CALC-COST-LINE.               
026200     05  COST-QTY-IN          PIC S9(9)V9(4)                              
026300                              SIGN IS LEADING SEPARATE CHARACTER.         
026400     05  COST-PRICE-IN        PIC S9(5)V9(4)                              
026500                              SIGN IS LEADING SEPARATE CHARACTER.         
026600     05  FILLER               PIC X(35).                                  
026700*    RAW 80-CHARACTER IMAGE OF THE RECORD ABOVE - SAME HABIT AS           
026800*    RUNPARM-RECORD-ALT.                                                  
026900 01  COST-RECORD-ALT REDEFINES COST-RECORD-IN                             
027000                              PIC X(80).                                  
027100*                                                                         
027200* PRINT FILE - LIST OF PARTS, ANNUITY SUMMARY, VSE DETAIL AND             
027300* THE AMORTIZATION LINE.  132 CHARACTERS PER VDI2067-RPT-01.              
027400 FD  REPORT-FILE                                                          
027500     RECORD CONTAINS 132 CHARACTERS                                       
027600     RECORDING MODE F.                                                    
027700 01  REPORT-RECORD-OUT        PIC X(132).                                 
027800*                                                                         
027900 WORKING-STORAGE SECTION.                                                 
028000*    EVERY GROUP BELOW ENDS IN A FILLER PAD, PER SHOP HABIT, EVEN         
028100*    WHERE THE GROUP IS NEVER MOVED TO OR FROM A FIXED-WIDTH              
028200*    RECORD - IT COSTS NOTHING AND KEEPS THE HABIT UNIFORM.               
028300*                                                                         
028400* Standalone counters and switches.                                       
028500*    VARYING INDEX FOR THE 320 CASH-VALUE REPLACEMENT LOOP.               
028600 77  REPL-IDX                 PIC 9(3)       VALUE ZERO COMP.             
028700*    INPUT RECORD COUNTS, NOT CURRENTLY PRINTED ANYWHERE BUT              
028800*    KEPT FOR A RUN-CONTROL TOTALS CARD SOME SHOPS EXPECT.                
028900 77  PART-REC-COUNT           PIC 9(5)       VALUE ZERO COMP.             
029000 77  COST-REC-COUNT           PIC 9(5)       VALUE ZERO COMP.             
029100*                                                                         
029200* Program switches, 88-levels carried over from the CNWYLIFE              
029300* EOF-switch habit.                                                       
029400 01  WS-SWITCHES.                                                         
029500*    SET BY 300/500 ON AT-END, TESTED BY THE 000-MAIN-LINE                
029600*    PERFORM...UNTIL LOOPS.                                               
029700     05  PART-EOF-SW          PIC X          VALUE "N".                   
029800         88  PART-EOF                        VALUE "Y".                   
029900     05  COST-EOF-SW          PIC X          VALUE "N".                   
030000         88  COST-EOF                        VALUE "Y".                   
030100*    SET BY 320 WHEN ANY PART'S FIRST PURCHASE CARRIES A                  
030200*    SUBSIDY - TESTED BY 400-PARTS-FOOTER TO DECIDE WHETHER THE           
030300*    "AFTER FUNDING" LINE IS PRINTED AT ALL.                              
030400     05  ANY-FUND-SW          PIC X          VALUE "N".                   
030500         88  ANY-FUND-APPLIED                VALUE "Y".                   
030600*    SET BY 800-AMORTIZATION, NOT CURRENTLY TESTED ELSEWHERE -            
030700*    KEPT FOR FUTURE REPORTS THAT MAY WANT TO SKIP A PART WITH            
030800*    NO AMORTIZATION TIME.                                                
030900     05  AMORT-POSSIBLE-SW    PIC X          VALUE "Y".                   
031000         88  AMORT-POSSIBLE                  VALUE "Y".                   
031100*    UPSI-0 DEBUG TRACE, ENG-0730 - SET IN 100-OPEN-FILES.                
031200     05  DEBUG-TRACE-SW       PIC X          VALUE "N".                   
031300         88  DEBUG-TRACE-ON-88                VALUE "Y".                  
031400     05  FILLER               PIC X(3).                                   
031500*                                                                         
031600* Working copy of the run parameters, after the R-ALL override            
031700* (if any) has been applied by 120-APPLY-R-OVERRIDE.                      
031800 01  WS-RUN-PARMS.                                                        
031900*    T, OBSERVATION PERIOD IN YEARS.                                      
032000     05  WS-RUN-T             PIC 9(3)         COMP.                      
032100*    Q, 1 + DISCOUNT RATE.                                                
032200     05  WS-RUN-Q             PIC 9V9(4)       COMP.                      
032300*    R-K, 1 + CAPITAL PRICE-CHANGE RATE.                                  
032400     05  WS-RUN-R-K           PIC 9V9(4)       COMP.                      
032500*    R-B, 1 + LABOR PRICE-CHANGE RATE.                                    
032600     05  WS-RUN-R-B           PIC 9V9(4)       COMP.                      
032700*    R-I, 1 + MAINTENANCE/INSPECTION PRICE-CHANGE RATE.                   
032800     05  WS-RUN-R-I           PIC 9V9(4)       COMP.                      
032900*    R-V, 1 + DEMAND-COST PRICE-CHANGE RATE.                              
033000     05  WS-RUN-R-V           PIC 9V9(4)       COMP.                      
033100*    R-S, 1 + OTHER-COST PRICE-CHANGE RATE.                               
033200     05  WS-RUN-R-S           PIC 9V9(4)       COMP.                      
033300*    R-E, 1 + PROCEEDS PRICE-CHANGE RATE.                                 
033400     05  WS-RUN-R-E           PIC 9V9(4)       COMP.                      
033500*    CURRENT-YEAR PRICE OF ONE HOUR OF OPERATING LABOR.                   
033600     05  WS-RUN-PRICE-OP      PIC S9(5)V99     COMP.                      
033700*    OPTIONAL GLOBAL OVERRIDE OF ALL SIX R-xxx RATES ABOVE.               
033800     05  WS-RUN-R-ALL         PIC S9V9(4)      COMP.                      
033900     05  FILLER               PIC X(4).                                   
034000*                                                                         
034100* Calculated-fields for the current PART being processed.                 
034200 01  WS-PART-CALC.                                                        
034300*    WORKING COPIES OF THE PART-RECORD INPUT FIELDS.                      
034400     05  WS-PART-A0           PIC S9(9)V99     COMP.                      
034500     05  WS-PART-TN           PIC 9(3)         COMP.                      
034600     05  WS-PART-F-INST       PIC 9V9999       COMP.                      
034700     05  WS-PART-F-WINSP      PIC 9V9999       COMP.                      
034800     05  WS-PART-F-OP         PIC 9(5)V99      COMP.                      
034900     05  WS-PART-FUND         PIC 9V999        COMP.                      
035000*    T-USE = OBSERVATION PERIOD ACTUALLY USED (SEE 310).                  
035100     05  WS-PART-T-USE        PIC 9(3)         COMP.                      
035200*    N = NUMBER OF REPLACEMENTS OVER T-USE (SEE 310).                     
035300     05  WS-PART-N            PIC 9(3)         COMP.                      
035400*    R-W = RESIDUAL VALUE OF THE LAST PURCHASE (SEE 310).                 
035500     05  WS-PART-RW           PIC S9(9)V99     COMP.                      
035600*    A-N-K/A-N-B = THE TWO RESULT ANNUITIES, RULES C AND O.               
035700     05  WS-PART-ANK          PIC S9(9)V99     COMP.                      
035800     05  WS-PART-ANB          PIC S9(9)V99     COMP.                      
035900*    RUNNING CASH-VALUE TOTAL AND PER-PURCHASE WORK FIELD FOR             
036000*    THE 320 PERFORM...VARYING LOOP.                                      
036100     05  WS-PART-SUM-A        PIC S9(9)V9(6)   COMP.                      
036200     05  WS-PART-A-I          PIC S9(9)V9(6)   COMP.                      
036300     05  FILLER               PIC X(4).                                   
036400*                                                                         
036500* Calculated-fields for the first-year maintenance and                    
036600* operation-labor costs used by 350-CALC-OPERATION-ANNUITY.               
036700 01  WS-OPER-CALC.                                                        
036800*    FIRST-YEAR MAINTENANCE + INSPECTION COST, ABSOLUTE CURRENCY.         
036900     05  WS-IN-AIN            PIC S9(9)V9(6)   COMP.                      
037000*    FIRST-YEAR OPERATING-LABOR COST, ABSOLUTE CURRENCY.                  
037100     05  WS-IN-AB1            PIC S9(9)V9(6)   COMP.                      
037200*    F2 FOR THE LABOR STREAM (DRIVEN BY R-B).                             
037300     05  WS-IN-BB             PIC S9(3)V9(6)   COMP.                      
037400*    F2 FOR THE MAINTENANCE/INSPECTION STREAM (DRIVEN BY R-I).            
037500     05  WS-IN-BIN            PIC S9(3)V9(6)   COMP.                      
037600     05  FILLER               PIC X(4).                                   
037700*                                                                         
037800* Calculated-fields for the annual cost / proceeds line being             
037900* processed.  ADDED 02/08/94, ENG-0412.  WS-COST-QTY/PRICE/R/A/B          
038000* stay at 4 and 6 decimals because they are only ever multiplied          
038100* together on the way to the line annuity - carrying the extra            
038200* digits through the multiply keeps the intermediate result exact.        
038300* WS-COST-ANNUITY is the RESULT, not an intermediate, and it is           
038400* the field that gets ADDed into the type totals and MOVEd onto           
038500* the printed VSE line, both of which are 2-decimal money fields -        
038600* so it is narrowed to PIC S9(9)V99 to match WS-PART-ANK and              
038700* WS-PART-ANB above.  FIXED 04/14/08, ENG-0791 - see change log.          
038800 01  WS-COST-CALC.                                                        
038900     05  WS-COST-QTY          PIC S9(9)V9(4)   COMP.                      
039000     05  WS-COST-PRICE        PIC S9(5)V9(4)   COMP.                      
039100     05  WS-COST-R            PIC 9V9(4)       COMP.                      
039200     05  WS-COST-A            PIC S9(3)V9(6)   COMP.                      
039300     05  WS-COST-B            PIC S9(3)V9(6)   COMP.                      
039400     05  WS-COST-ANNUITY      PIC S9(9)V99     COMP.                      
039500     05  FILLER               PIC X(4).                                   
039600*                                                                         
039700* Generic Calculated-fields shared by the annuity-factor and              
039800* cash-value-factor routines (F1, F2).  Re-used for every part            
039900* and every cost line - this shop never writes a subprogram.              
040000* Shared work area for the F1/F2 factor routines (850/860) -              
040100* T/Q/R ARE LOADED BY THE CALLER, A/B ARE READ BACK BY THE                
040200* CALLER.  ONE COPY IS USED FOR EVERY F1/F2 CALL IN THE PROGRAM           
040300* SINCE NOTHING PERFORMS 850/860 RECURSIVELY.                             
040400 01  WS-FACTOR-WORK.                                                      
040500     05  WS-FACT-T            PIC 9(3)         COMP.                      
040600     05  WS-FACT-T-NEG        PIC S9(3)        COMP.                      
040700     05  WS-FACT-Q            PIC 9V9(4)       COMP.                      
040800     05  WS-FACT-R            PIC 9V9(4)       COMP.                      
040900     05  WS-FACT-A            PIC S9(3)V9(6)   COMP.                      
041000     05  WS-FACT-B            PIC S9(3)V9(6)   COMP.                      
041100     05  WS-FACT-RQ-RATIO     PIC S9(3)V9(6)   COMP.                      
041200     05  FILLER               PIC X(4).                                   
041300*                                                                         
041400* General-purpose scratch fields, the NUMERATOR/DENOMINATOR               
041500* habit carried over from the present-value calculator.                   
041600 01  WS-CALC-SCRATCH.                                                     
041700*    QUOT/REM - DIVIDE RESULTS, USED BY 310 TO COMPUTE N.                 
041800     05  WS-CALC-QUOT         PIC 9(3)         COMP.                      
041900     05  WS-CALC-REM          PIC 9(3)         COMP.                      
042000*    EXP1 - EXPONENT WORK FIELD FOR THE R-K**EXP1 / Q**EXP1               
042100*    ESCALATION AND DISCOUNTING TERMS IN 310/320.                         
042200     05  WS-CALC-EXP1         PIC S9(5)        COMP.                      
042300*    POWR/POWQ - RESULTS OF THOSE EXPONENTIATIONS.                        
042400     05  WS-CALC-POWR         PIC S9(9)V9(6)   COMP.                      
042500     05  WS-CALC-POWQ         PIC S9(9)V9(6)   COMP.                      
042600*    TEMP1 - GENERAL SCRATCH FOR A MULTI-STEP COMPUTE THAT WOULD          
042700*    OTHERWISE NEST TOO DEEPLY TO READ ON ONE STATEMENT.                  
042800     05  WS-CALC-TEMP1        PIC S9(9)V9(6)   COMP.                      
042900*    TEMP2 - FUNDED-INVESTMENT SCRATCH FOR 300, NARROWED TO 2             
043000*    DECIMALS TO MATCH WS-SUM-A0-FUNDED - SEE ENG-0824 BELOW.             
043100*    (WAS V9(6); THE PLAIN ADD AT 300 INTO THE 2-DECIMAL                  
043200*    ACCUMULATOR WAS TRUNCATING, NOT ROUNDING, THE LOW-ORDER              
043300*    DIGITS OF EVERY PART'S FUNDED AMOUNT.)                               
043400     05  WS-CALC-TEMP2        PIC S9(9)V99     COMP.                      
043500     05  FILLER               PIC X(4).                                   
043600*                                                                         
043700* System-aggregation accumulators (batch flow step 4).  ANK/ANB           
043800* ACCUMULATE ACROSS THE PARTS-FILE PASS (300), V/S/E ACROSS THE           
043900* COSTS-FILE PASS (500); ALL FIVE FEED 700-ANNUITY-SUMMARY AND            
044000* 800-AMORTIZATION AFTER BOTH PASSES ARE COMPLETE.                        
044100 01  WS-ACCUM.                                                            
044200     05  WS-SUM-ANK           PIC S9(9)V99     COMP VALUE ZERO.           
044300     05  WS-SUM-ANB           PIC S9(9)V99     COMP VALUE ZERO.           
044400     05  WS-SUM-A0            PIC S9(9)V99     COMP VALUE ZERO.           
044500     05  WS-SUM-A0-FUNDED     PIC S9(9)V99     COMP VALUE ZERO.           
044600     05  WS-SUM-V             PIC S9(9)V99     COMP VALUE ZERO.           
044700     05  WS-SUM-S             PIC S9(9)V99     COMP VALUE ZERO.           
044800     05  WS-SUM-E             PIC S9(9)V99     COMP VALUE ZERO.           
044900     05  WS-TOTAL-ANNUITY     PIC S9(9)V99     COMP VALUE ZERO.           
045000     05  FILLER               PIC X(4).                                   
045100*                                                                         
045200* Cost-type control break (minor break on COST-TYPE).  Carried            
045300* over from the 03-IHCC boat-sales report idiom and restated              
045400* here.  ADDED 07/11/01, ENG-0622.                                        
045500 01  WS-COST-BREAK.                                                       
045600*    SPACE UNTIL THE FIRST COST LINE IS PROCESSED - 560 TESTS             
045700*    THIS TO AVOID PRINTING A SUBTOTAL BEFORE ANY TYPE IS SEEN.           
045800     05  WS-PRIOR-TYPE        PIC X            VALUE SPACE.               
045900     05  WS-TYPE-SUBTOTAL     PIC S9(9)V99     COMP VALUE ZERO.           
046000     05  WS-TYPE-COUNT        PIC 9(5)         COMP VALUE ZERO.           
046100     05  FILLER               PIC X(4).                                   
046200*                                                                         
046300* Amortization-time calculated-fields.  ADDED 09/30/95,                   
046400* ENG-0488.  NOT PART OF VDI 2067 - A PLANT-ENGINEERING                   
046500* EXTENSION.                                                              
046600 01  WS-AMORT.                                                            
046700*    TOTAL CAPITAL OUTLAY, BACKED OUT OF A-N-K (SEE 800).                 
046800     05  WS-TOTAL-INVEST      PIC S9(11)V99    COMP.                      
046900*    PORTION OF A-N LEFT OVER ONCE THE CAPITAL COST IS REMOVED.           
047000     05  WS-RETURN-ON-INVEST  PIC S9(9)V99     COMP.                      
047100*    YEARS TO AMORTIZE, PRINTED ONLY WHEN RETURN-ON-INVEST > 0.           
047200     05  WS-T-AMORT           PIC S9(5)V9      COMP.                      
047300     05  FILLER               PIC X(4).                                   
047400*                                                                         
047500* Run-date footer.  Y2K-0031 - FOUR-DIGIT YEAR, NO WINDOWING.             
047600 01  WS-CURRENT-DATE.                                                     
047700     05  WS-CURR-YYYY         PIC 9(4).                                   
047800     05  WS-CURR-MM           PIC 99.                                     
047900     05  WS-CURR-DD           PIC 99.                                     
048000     05  FILLER               PIC X(2).                                   
048100 01  WS-RUN-DATE-OUT.                                                     
048200     05  WS-RDO-MM            PIC 99.                                     
048300     05  FILLER               PIC X VALUE "/".                            
048400     05  WS-RDO-DD            PIC 99.                                     
048500     05  FILLER               PIC X VALUE "/".                            
048600     05  WS-RDO-YYYY          PIC 9(4).                                   
048700*                                                                         
048800* Run-date print line, written under the two title lines by               
048900* 150-WRITE-REPORT-TITLE.  ADDED 09/02/09, ENG-0802 - the                 
049000* Y2K-0031 work above built WS-RUN-DATE-OUT but nobody ever               
049100* wrote it to the report, so the report carried no run date at            
049200* all.  This line is what was missing.                                    
049300 01  WS-DATE-LINE.                                                        
049400     05  RDL-LABEL            PIC X(9)  VALUE "RUN DATE:".                
049500     05  FILLER               PIC X(1)  VALUE SPACE.                      
049600     05  RDL-DATE             PIC X(10).                                  
049700     05  FILLER               PIC X(112).                                 
049800*                                                                         
049900*****************************************************************         
050000*                       REPORT LAYOUT NOTES                    *          
050100*****************************************************************         
050200*                                                               *         
050300* EVERY PRINT LINE BELOW IS A SEPARATE 01-GROUP, NOT A SINGLE   *         
050400* PRINT-LINE TABLE - THE FOUR REPORTS (LIST OF PARTS, ANNUITY   *         
050500* SUMMARY, VSE DETAIL, AMORTIZATION) HAVE NOTHING IN COMMON     *         
050600* EXCEPT SHARING REPORT-RECORD-OUT, SO EACH GETS ITS OWN LAYOUT *         
050700* MOVED IN WHOLE BY A WRITE ... FROM.                           *         
050800*                                                               *         
050900* NUMERIC EDIT PICTURES FOLLOW ONE RULE THROUGHOUT: A LEADING   *         
051000* "-" FLOATS A SIGN ONLY WHEN THE VALUE CAN GO NEGATIVE (EVERY  *         
051100* COST AND ANNUITY FIGURE CAN), "Z" SUPPRESSES LEADING ZEROES   *         
051200* ON COUNTS THAT CANNOT GO NEGATIVE (N, T-N), AND A LEADING "."  *        
051300* WITH NO INTEGER POSITION IS USED FOR THE THREE FRACTION       *         
051400* FIELDS (F-INST, F-WINSP, FUND) THAT ARE ALWAYS LESS THAN 1.0. *         
051500* EVERY GROUP ENDS IN A FILLER PAD OUT TO A CONSISTENT OVERALL  *         
051600* WIDTH SO THE SAME REPORT-RECORD-OUT CAN CARRY ANY OF THEM.    *         
051700*                                                               *         
051800*****************************************************************         
051900*                                                                         
052000* Report title block - one 132-column title per line, carried             
052100* as a FILLER REDEFINES OCCURS table, the way ELEVATOR builds             
052200* its car-display strings.                                                
052300 01  WS-REPORT-TITLES.                                                    
052400     05  FILLER PIC X(132) VALUE                                          
052500         "ANNU2067 - VDI 2067 ANNUITY METHOD - ENERGY SYSTEM".            
052600     05  FILLER PIC X(132) VALUE                                          
052700         "LIST OF PARTS".                                                 
052800     05  FILLER PIC X(132) VALUE                                          
052900         "ANNUITY SUMMARY".                                               
053000     05  FILLER PIC X(132) VALUE                                          
053100         "ANNUITY DETAIL (VSE) - DEMAND, OTHER COSTS, PROCEEDS".          
053200     05  FILLER PIC X(132) VALUE                                          
053300         "AMORTIZATION".                                                  
053400 01  FILLER REDEFINES WS-REPORT-TITLES.                                   
053500     05  RPT-TITLE-LINE OCCURS 5 TIMES         PIC X(132).                
053600*                                                                         
053700* List-of-parts detail line - NAME AND EVERY INPUT FIELD OFF THE          
053800* PART RECORD, FOLLOWED BY THE THREE CALCULATED FIELDS (N, R-W,           
053900* A-N-K, A-N-B) SO THE READER CAN TRACE A CALCULATION BACK TO             
054000* THE INPUT IT CAME FROM WITHOUT GOING BACK TO THE PARTS FILE.            
054100 01  WS-PART-DETAIL-LINE.                                                 
054200*    COMPONENT NAME, ECHOED STRAIGHT FROM PART-NAME-IN.                   
054300     05  RPL-NAME             PIC X(20).                                  
054400     05  FILLER               PIC X(1)  VALUE SPACE.                      
054500*    A-0, PURCHASE PRICE - ECHOED FROM THE INPUT RECORD.                  
054600     05  RPL-A0               PIC -9(9).99.                               
054700     05  FILLER               PIC X(1)  VALUE SPACE.                      
054800*    T-N, SERVICE LIFE - ECHOED FROM THE INPUT RECORD.                    
054900     05  RPL-TN               PIC ZZ9.                                    
055000     05  FILLER               PIC X(1)  VALUE SPACE.                      
055100*    F-INST, FIRST-YEAR MAINTENANCE FRACTION OF A-0.                      
055200     05  RPL-F-INST           PIC .9999.                                  
055300     05  FILLER               PIC X(1)  VALUE SPACE.                      
055400*    F-WINSP, FIRST-YEAR INSPECTION FRACTION OF A-0.                      
055500     05  RPL-F-WINSP          PIC .9999.                                  
055600     05  FILLER               PIC X(1)  VALUE SPACE.                      
055700*    F-OP, FIRST-YEAR OPERATING-LABOR HOURS.                              
055800     05  RPL-F-OP             PIC ZZZZ9.99.                               
055900     05  FILLER               PIC X(1)  VALUE SPACE.                      
056000*    FUND, FRACTION OF A-0 STILL OWED AFTER SUBSIDY.                      
056100     05  RPL-FUND             PIC .999.                                   
056200     05  FILLER               PIC X(1)  VALUE SPACE.                      
056300*    N, CALCULATED NUMBER OF REPLACEMENTS (SEE 310).                      
056400     05  RPL-N                PIC ZZ9.                                    
056500     05  FILLER               PIC X(1)  VALUE SPACE.                      
056600*    R-W, CALCULATED RESIDUAL VALUE (SEE 310).                            
056700     05  RPL-RW               PIC -9(9).99.                               
056800     05  FILLER               PIC X(1)  VALUE SPACE.                      
056900*    A-N-K, CAPITAL-RELATED COST ANNUITY, RULE C (SEE 310).               
057000     05  RPL-ANK              PIC -9(9).99.                               
057100     05  FILLER               PIC X(1)  VALUE SPACE.                      
057200*    A-N-B, OPERATION-RELATED COST ANNUITY, RULE O (SEE 350).             
057300     05  RPL-ANB              PIC -9(9).99.                               
057400     05  FILLER               PIC X(22).                                  
057500*                                                                         
057600* VSE cost-detail line - TYPE AND NAME OFF THE COST RECORD, THE           
057700* RAW QTY/PRICE, THE TWO FACTORS A (F1) AND B (F2) THAT WERE              
057800* APPLIED TO THEM, AND THE RESULTING LINE ANNUITY.  PRINTING THE          
057900* FACTORS LETS PLANT ENGINEERING CHECK A LINE BY HAND WITHOUT             
058000* RE-DERIVING F1/F2 FROM THE RUN PARAMETERS.                              
058100 01  WS-COST-DETAIL-LINE.                                                 
058200*    V, S, OR E - ECHOED FROM COST-TYPE-IN.                               
058300     05  RCL-TYPE             PIC X(1).                                   
058400     05  FILLER               PIC X(1)  VALUE SPACE.                      
058500*    COST/PROCEEDS LINE NAME, ECHOED FROM THE INPUT RECORD.               
058600     05  RCL-NAME             PIC X(20).                                  
058700     05  FILLER               PIC X(1)  VALUE SPACE.                      
058800*    QTY, ECHOED FROM THE INPUT RECORD.                                   
058900     05  RCL-QTY              PIC -9(9).9999.                             
059000     05  FILLER               PIC X(1)  VALUE SPACE.                      
059100*    UNIT PRICE, ECHOED FROM THE INPUT RECORD.                            
059200     05  RCL-PRICE            PIC -9(5).9999.                             
059300     05  FILLER               PIC X(1)  VALUE SPACE.                      
059400*    F1, THE ANNUITY FACTOR APPLIED TO THIS LINE (SEE 850).               
059500     05  RCL-A                PIC -9(3).999999.                           
059600     05  FILLER               PIC X(1)  VALUE SPACE.                      
059700*    F2, THE CASH-VALUE FACTOR APPLIED TO THIS LINE (SEE 860).            
059800     05  RCL-B                PIC -9(3).999999.                           
059900     05  FILLER               PIC X(1)  VALUE SPACE.                      
060000*    LINE ANNUITY = QTY * PRICE * F1 * F2 (SEE 510).                      
060100     05  RCL-ANNUITY          PIC -9(9).99.                               
060200     05  FILLER               PIC X(44).                                  
060300*                                                                         
060400* Generic label-and-amount line, re-used for the parts footer,            
060500* the cost-type subtotal, and the annuity summary lines - ONE             
060600* LAYOUT FOR EVERY "LABEL ... AMOUNT" LINE IN THE REPORT RATHER           
060700* THAN A SEPARATE 01-GROUP PER CALLER.                                    
060800 01  WS-LABEL-AMOUNT-LINE.                                                
060900     05  RLA-LABEL            PIC X(40).                                  
061000     05  RLA-AMOUNT           PIC -9(9).99.                               
061100     05  FILLER               PIC X(79).                                  
061200*                                                                         
061300* Amortization message line - ONE FREE-FORM MESSAGE FIELD PLUS            
061400* THE YEARS-TO-AMORTIZE COUNT, SINCE THE "NOT POSSIBLE" CASE              
061500* PRINTS A DIFFERENT MESSAGE WITH NO NUMBER AT ALL.                       
061600 01  WS-AMORT-LINE.                                                       
061700     05  RAL-MSG              PIC X(55).                                  
061800     05  RAL-YEARS            PIC ZZZ9.9.                                 
061900     05  RAL-SUFFIX           PIC X(12).                                  
062000     05  FILLER               PIC X(57).                                  
062100*                                                                         
062200 PROCEDURE DIVISION.                                                      
062300*                                                                         
062400* ONE-PASS BATCH FLOW, CHIPMAN-SHOP STYLE - OPEN, READ THE                
062500* SINGLE RUN-PARAMETER RECORD, APPLY ANY GLOBAL OVERRIDE, THEN            
062600* RUN THE PARTS FILE TO COMPLETION, THEN THE COSTS FILE TO                
062700* COMPLETION, THEN PRINT THE TWO SUMMARY REPORTS AND STOP.                
062800* THE PARTS PASS MUST COMPLETE BEFORE THE COSTS PASS BEGINS               
062900* BECAUSE 700-ANNUITY-SUMMARY NEEDS THE PART TOTALS (WS-SUM-ANK/          
063000* WS-SUM-ANB) TOGETHER WITH THE COST TOTALS (WS-SUM-V/S/E).               
063100* MAIN LINE - OPEN, READ THE ONE RUN-PARAMETER RECORD, PRINT THE          
063200* TITLE, THEN THE THREE FILE PASSES (PARTS, COSTS, AND THE                
063300* SUMMARY/AMORTIZATION FIGURES THAT DEPEND ON BOTH PASSES BEING           
063400* DONE), THEN CLOSE AND STOP.  ONE JOB, ONE LOAD MODULE, NO               
063500* SUBPROGRAMS - THIS SHOP NEVER SPLITS A REPORT RUN ACROSS STEPS.         
063600 000-MAIN-LINE.                                                           
063700     PERFORM 100-OPEN-FILES            THRU 100-EXIT                      
063800     PERFORM 110-READ-RUN-PARM         THRU 110-EXIT                      
063900     PERFORM 120-APPLY-R-OVERRIDE      THRU 120-EXIT                      
064000     PERFORM 150-WRITE-REPORT-TITLE    THRU 150-EXIT                      
064100*                                                                         
064200     PERFORM 300-PROCESS-PARTS         THRU 300-EXIT                      
064300         UNTIL PART-EOF                                                   
064400     PERFORM 400-PARTS-FOOTER          THRU 400-EXIT                      
064500*                                                                         
064600     PERFORM 500-PROCESS-COSTS         THRU 500-EXIT                      
064700         UNTIL COST-EOF                                                   
064800     PERFORM 580-COSTS-FOOTER          THRU 580-EXIT                      
064900*                                                                         
065000     PERFORM 700-ANNUITY-SUMMARY       THRU 700-EXIT                      
065100     PERFORM 800-AMORTIZATION          THRU 800-EXIT                      
065200*                                                                         
065300     PERFORM 900-CLOSE-FILES           THRU 900-EXIT                      
065400     STOP RUN.                                                            
065500*                                                                         
065600* OPENS THE THREE INPUT FILES AND THE REPORT, THEN CAPTURES THE           
065700* SYSTEM DATE ONCE FOR THE RUN-DATE LINE PRINTED BY                       
065800* 150-WRITE-REPORT-TITLE.  UPSI-0 (ADDED ENG-0730) TURNS ON THE           
065900* DEBUG TRACE SWITCH FOR RATE-STUDY RECONCILIATION RUNS ONLY -            
066000* NORMAL PRODUCTION RUNS LEAVE UPSI-0 OFF.                                
066100 100-OPEN-FILES.                                                          
066200     IF DEBUG-TRACE-ON                                                    
066300         MOVE "Y" TO DEBUG-TRACE-SW                                       
066400     END-IF                                                               
066500     OPEN INPUT  RUNPARM-FILE                                             
066600     OPEN INPUT  PARTS-FILE                                               
066700     OPEN INPUT  COSTS-FILE                                               
066800     OPEN OUTPUT REPORT-FILE                                              
066900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD                            
067000     MOVE WS-CURR-MM   TO WS-RDO-MM                                       
067100     MOVE WS-CURR-DD   TO WS-RDO-DD                                       
067200     MOVE WS-CURR-YYYY TO WS-RDO-YYYY.                                    
067300 100-EXIT.                                                                
067400     EXIT.                                                                
067500*                                                                         
067600* THERE IS EXACTLY ONE RUN-PARAMETER RECORD PER RUN - AN EMPTY            
067700* FILE IS A SETUP ERROR, NOT A VALID "NO PARAMETERS" CASE, SO             
067800* THE RUN ABORTS WITH A NON-ZERO RETURN CODE RATHER THAN                  
067900* DEFAULTING SILENTLY.  EACH RUN-xxx-IN FIELD IS MOVED TO ITS             
068000* OWN WS-RUN-xxx WORKING FIELD SO THE REST OF THE PROGRAM NEVER           
068100* TOUCHES THE RECORD AREA AGAIN.                                          
068200 110-READ-RUN-PARM.                                                       
068300     READ RUNPARM-FILE INTO RUNPARM-RECORD-IN                             
068400         AT END                                                           
068500             DISPLAY "ANNU2067 - RUNPARM FILE IS EMPTY, ABORT"            
068600             MOVE 16 TO RETURN-CODE                                       
068700             STOP RUN                                                     
068800     END-READ                                                             
068900*    T AND Q DRIVE BOTH FACTOR ROUTINES (850/860) FOR EVERY PART          
069000*    AND COST LINE IN THE RUN.                                            
069100     MOVE RUN-T-IN        TO WS-RUN-T                                     
069200     MOVE RUN-Q-IN        TO WS-RUN-Q                                     
069300*    THE SIX PRICE-CHANGE RATES - ONE PER COST CATEGORY - MAY BE          
069400*    REPLACED EN MASSE BELOW BY 120-APPLY-R-OVERRIDE.                     
069500     MOVE RUN-R-K-IN      TO WS-RUN-R-K                                   
069600     MOVE RUN-R-B-IN      TO WS-RUN-R-B                                   
069700     MOVE RUN-R-I-IN      TO WS-RUN-R-I                                   
069800     MOVE RUN-R-V-IN      TO WS-RUN-R-V                                   
069900     MOVE RUN-R-S-IN      TO WS-RUN-R-S                                   
070000     MOVE RUN-R-E-IN      TO WS-RUN-R-E                                   
070100     MOVE RUN-PRICE-OP-IN TO WS-RUN-PRICE-OP                              
070200     MOVE RUN-R-ALL-IN    TO WS-RUN-R-ALL.                                
070300 110-EXIT.                                                                
070400     EXIT.                                                                
070500*                                                                         
070600* 01/15/97 RBH - GLOBAL PRICE-CHANGE OVERRIDE, ENG-0553.                  
070700* R-ALL .GE. ZERO REPLACES ALL SIX PRICE-CHANGE FACTORS AT ONCE -         
070800* A RUN CAN LEGITIMATELY ASK FOR A FLAT, NO-PRICE-CHANGE STUDY            
070900* BY SETTING R-ALL TO EXACTLY ZERO.  ONLY A NEGATIVE (ABSENT)             
071000* VALUE IS IGNORED.  FIXED 02/18/10, JPK, ENG-0819 - R-ALL = 0            
071100* WAS FALLING THROUGH AS "NOT SUPPLIED" AND NEVER OVERRODE THE            
071200* SIX RATES, CONTRARY TO WHAT THIS PARAGRAPH'S OWN COMMENT SAID.          
071300 120-APPLY-R-OVERRIDE.                                                    
071400     IF WS-RUN-R-ALL NOT < ZERO                                           
071500         MOVE WS-RUN-R-ALL TO WS-RUN-R-K                                  
071600         MOVE WS-RUN-R-ALL TO WS-RUN-R-B                                  
071700         MOVE WS-RUN-R-ALL TO WS-RUN-R-I                                  
071800         MOVE WS-RUN-R-ALL TO WS-RUN-R-V                                  
071900         MOVE WS-RUN-R-ALL TO WS-RUN-R-S                                  
072000         MOVE WS-RUN-R-ALL TO WS-RUN-R-E                                  
072100     END-IF.                                                              
072200 120-EXIT.                                                                
072300     EXIT.                                                                
072400*                                                                         
072500* Prints the two-line report title, a blank line, and the run             
072600* date.  WS-RUN-DATE-OUT was built once in 100-OPEN-FILES from            
072700* the system date and is only ever MOVEd here - nothing else in           
072800* the program reads it.  ADDED 09/02/09, ENG-0802.                        
072900 150-WRITE-REPORT-TITLE.                                                  
073000     WRITE REPORT-RECORD-OUT FROM RPT-TITLE-LINE(1)                       
073100         AFTER ADVANCING TOP-OF-FORM                                      
073200     MOVE SPACES TO REPORT-RECORD-OUT                                     
073300     WRITE REPORT-RECORD-OUT AFTER ADVANCING 1 LINE                       
073400     WRITE REPORT-RECORD-OUT FROM RPT-TITLE-LINE(2)                       
073500         AFTER ADVANCING 1 LINE                                           
073600     MOVE WS-RUN-DATE-OUT TO RDL-DATE                                     
073700     WRITE REPORT-RECORD-OUT FROM WS-DATE-LINE                            
073800         AFTER ADVANCING 1 LINE.                                          
073900 150-EXIT.                                                                
074000     EXIT.                                                                
074100*                                                                         
074200* BATCH FLOW STEP 2 - READ PARTS-FILE, COMPUTE THE CAPITAL AND            
074300* OPERATION ANNUITY FOR EACH PART, ACCUMULATE THE SYSTEM                  
074400* TOTALS, AND WRITE ONE DETAIL LINE PER PART.                             
074500 300-PROCESS-PARTS.                                                       
074600     READ PARTS-FILE INTO PART-RECORD-IN                                  
074700         AT END                                                           
074800             SET PART-EOF TO TRUE                                         
074900         NOT AT END                                                       
075000             ADD 1 TO PART-REC-COUNT                                      
075100*            WORKING COPY OF THE INPUT RECORD - NOTHING BELOW THIS        
075200*            POINT TOUCHES PART-RECORD-IN AGAIN FOR THIS PART.            
075300             MOVE PART-A0-IN      TO WS-PART-A0                           
075400             MOVE PART-TN-IN      TO WS-PART-TN                           
075500             MOVE PART-F-INST-IN  TO WS-PART-F-INST                       
075600             MOVE PART-F-WINSP-IN TO WS-PART-F-WINSP                      
075700             MOVE PART-F-OP-IN    TO WS-PART-F-OP                         
075800             MOVE PART-FUND-IN    TO WS-PART-FUND                         
075900*                                                                         
076000*            310 SETS WS-PART-T-USE, WHICH 350 ALSO NEEDS - 350           
076100*            MUST ALWAYS RUN SECOND, AFTER 310, FOR A GIVEN PART.         
076200             PERFORM 310-CALC-CAPITAL-ANNUITY   THRU 310-EXIT             
076300             PERFORM 350-CALC-OPERATION-ANNUITY THRU 350-EXIT             
076400*                                                                         
076500*            SYSTEM-WIDE TOTALS CARRIED FORWARD TO THE ANNUITY            
076600*            SUMMARY (700) - A-0-FUNDED IS THE INVESTMENT TOTAL           
076700*            AFTER SUBSIDY, USED BY THE AMORTIZATION CALC (800).          
076800             ADD WS-PART-ANK TO WS-SUM-ANK                                
076900             ADD WS-PART-ANB TO WS-SUM-ANB                                
077000             ADD WS-PART-A0  TO WS-SUM-A0                                 
077100*            ENG-0824 - TEMP2 NOW CARRIES ONLY 2 DECIMALS, SAME           
077200*            AS THE SUM IT FEEDS, SO THE ROUNDED COMPUTE BELOW IS         
077300*            THE ONLY PLACE ROUNDING HAPPENS - THE PLAIN ADD THAT         
077400*            FOLLOWS CAN NO LONGER DROP ANY DIGITS.                       
077500             COMPUTE WS-CALC-TEMP2 ROUNDED =                              
077600                 WS-PART-A0 * (1 - WS-PART-FUND)                          
077700             ADD WS-CALC-TEMP2 TO WS-SUM-A0-FUNDED                        
077800*                                                                         
077900             PERFORM 390-WRITE-PART-LINE THRU 390-EXIT                    
078000     END-READ.                                                            
078100 300-EXIT.                                                                
078200     EXIT.                                                                
078300*                                                                         
078400* RULE C - CAPITAL-RELATED COST ANNUITY, A-N-K.                           
078500* 06/14/92 DWK - RESIDUAL VALUE FORMULA CORRECTED, ENG-0355.              
078600*                                                                         
078700* T-USE IS THE OBSERVATION PERIOD - THE RUN-LEVEL T PARAMETER             
078800* WHEN THE USER SUPPLIED ONE, OTHERWISE THE PART'S OWN SERVICE            
078900* LIFE TN (THE T-N = 0, ONE-TIME-EXPENSE CASE).  F1 IS THEN               
079000* EVALUATED ONCE FOR THE WHOLE PERIOD AND REUSED BELOW.                   
079100 310-CALC-CAPITAL-ANNUITY.                                                
079200*    USE THE RUN-LEVEL T WHEN THE USER SUPPLIED ONE; OTHERWISE            
079300*    FALL BACK TO THIS PART'S OWN SERVICE LIFE.                           
079400     MOVE WS-RUN-T TO WS-PART-T-USE                                       
079500     IF WS-RUN-T NOT > ZERO                                               
079600         MOVE WS-PART-TN TO WS-PART-T-USE                                 
079700     END-IF                                                               
079800*                                                                         
079900*    F1, EVALUATED ONCE FOR THE WHOLE OBSERVATION PERIOD.                 
080000     MOVE WS-PART-T-USE TO WS-FACT-T                                      
080100     MOVE WS-RUN-Q      TO WS-FACT-Q                                      
080200     PERFORM 850-CALC-ANNUITY-FACTOR THRU 850-EXIT                        
080300*                                                                         
080400* N = NUMBER OF REPLACEMENTS NEEDED TO COVER T-USE, ROUNDED UP            
080500* TO A WHOLE UNIT AND THEN REDUCED BY ONE (THE ORIGINAL PURCHASE          
080600* AT I=0 IS NOT COUNTED AS A "REPLACEMENT").  TN = 0 MEANS THE            
080700* PART IS NEVER REPLACED, SO N STAYS ZERO.                                
080800     IF WS-PART-TN = ZERO                                                 
080900         MOVE ZERO TO WS-PART-N                                           
081000     ELSE                                                                 
081100         DIVIDE WS-PART-T-USE BY WS-PART-TN                               
081200             GIVING WS-CALC-QUOT REMAINDER WS-CALC-REM                    
081300         IF WS-CALC-REM > ZERO                                            
081400             ADD 1 TO WS-CALC-QUOT                                        
081500         END-IF                                                           
081600         COMPUTE WS-PART-N = WS-CALC-QUOT - 1                             
081700     END-IF                                                               
081800*                                                                         
081900* CASH VALUES OF THE PURCHASE AND EACH REPLACEMENT, I = 0..N.             
082000* FUNDING (IF ANY) REDUCES ONLY THE FIRST-PURCHASE CASH VALUE.            
082100* WS-PART-SUM-A ACCUMULATES ACROSS THE 320 LOOP AND COMES BACK            
082200* AS THE TOTAL DISCOUNTED CASH OUTLAY FOR THE PART.                       
082300     MOVE ZERO TO WS-PART-SUM-A                                           
082400     PERFORM 320-SUM-REPLACEMENT-CASH THRU 320-EXIT                       
082500         VARYING REPL-IDX FROM ZERO BY 1                                  
082600         UNTIL REPL-IDX > WS-PART-N                                       
082700*                                                                         
082800* RESIDUAL VALUE - PRICE AT LAST PURCHASE, STRAIGHT-LINE                  
082900* DEPRECIATION OVER T-N, DISCOUNTED TO THE START OF T.  WHEN THE          
083000* PART IS NEVER REPLACED (TN = 0) THERE IS NO RESIDUAL TO CLAW            
083100* BACK AT THE END OF THE OBSERVATION PERIOD.                              
083200     IF WS-PART-TN = ZERO                                                 
083300         MOVE ZERO TO WS-PART-RW                                          
083400     ELSE                                                                 
083500*        EXP1 = THE YEAR OF THE LAST PURCHASE (N * TN); POWR IS           
083600*        A-0 ESCALATED BY R-K TO THAT YEAR; POWQ DISCOUNTS BACK           
083700*        TO YEAR ZERO BY Q OVER THE FULL OBSERVATION PERIOD.              
083800         COMPUTE WS-CALC-EXP1 = WS-PART-N * WS-PART-TN                    
083900         COMPUTE WS-CALC-POWR = WS-RUN-R-K ** WS-CALC-EXP1                
084000         COMPUTE WS-CALC-POWQ = WS-RUN-Q   ** WS-PART-T-USE               
084100*        TEMP1 = YEARS OF LIFE REMAINING IN THE LAST PURCHASE             
084200*        BEYOND THE END OF THE OBSERVATION PERIOD - THE PORTION           
084300*        OF ITS SERVICE LIFE NOT YET CONSUMED.                            
084400         COMPUTE WS-CALC-TEMP1 =                                          
084500             ((WS-PART-N + 1) * WS-PART-TN) - WS-PART-T-USE               
084600*        R-W = ESCALATED LAST-PURCHASE PRICE, PRORATED BY THE             
084700*        UNCONSUMED LIFE FRACTION, DISCOUNTED BACK TO YEAR ZERO.          
084800         COMPUTE WS-PART-RW ROUNDED =                                     
084900             ((WS-PART-A0 * WS-CALC-POWR) * WS-CALC-TEMP1)                
085000                 / WS-PART-TN / WS-CALC-POWQ                              
085100     END-IF                                                               
085200*                                                                         
085300* A-N-K = -(TOTAL CASH OUTLAY LESS RESIDUAL VALUE) TIMES THE              
085400* ANNUITY FACTOR F1 - NEGATIVE BECAUSE THIS IS A COST, NOT A              
085500* RECEIPT, PER THE VDI 2067 SIGN CONVENTION.                              
085600     COMPUTE WS-PART-ANK ROUNDED =                                        
085700         ZERO - ((WS-PART-SUM-A - WS-PART-RW) * WS-FACT-A).               
085800 310-EXIT.                                                                
085900     EXIT.                                                                
086000*                                                                         
086100* DISCOUNTED CASH VALUE OF ONE PURCHASE (I=0) OR REPLACEMENT              
086200* (I=1..N), CALLED ONCE PER I BY THE 310 PERFORM...VARYING ABOVE.         
086300* REPL-IDX * TN IS HOW MANY YEARS INTO THE OBSERVATION PERIOD             
086400* THIS PARTICULAR PURCHASE FALLS; THE PRICE IS ESCALATED BY R-K           
086500* TO THAT YEAR AND THEN DISCOUNTED BACK TO YEAR ZERO BY Q.                
086600 320-SUM-REPLACEMENT-CASH.                                                
086700*    ESCALATE A-0 BY R-K TO THE YEAR OF THIS PURCHASE, THEN               
086800*    DISCOUNT IT BACK TO YEAR ZERO BY Q.                                  
086900     COMPUTE WS-CALC-EXP1 = REPL-IDX * WS-PART-TN                         
087000     COMPUTE WS-CALC-POWR = WS-RUN-R-K ** WS-CALC-EXP1                    
087100     COMPUTE WS-CALC-POWQ = WS-RUN-Q   ** WS-CALC-EXP1                    
087200     COMPUTE WS-PART-A-I =                                                
087300         (WS-PART-A0 * WS-CALC-POWR) / WS-CALC-POWQ                       
087400*    ONLY THE VERY FIRST PURCHASE (I=0) CAN BE PARTLY FUNDED BY           
087500*    A SUBSIDY - WS-PART-FUND IS THE FRACTION STILL OWED AFTER            
087600*    THE SUBSIDY, SO MULTIPLYING BY IT REDUCES THE CASH VALUE.            
087700     IF REPL-IDX = ZERO AND WS-PART-FUND > ZERO                           
087800         COMPUTE WS-PART-A-I =                                            
087900             WS-PART-A-I * (1 - WS-PART-FUND)                             
088000         MOVE "Y" TO ANY-FUND-SW                                          
088100     END-IF                                                               
088200*    ACCUMULATE INTO THE PART'S RUNNING CASH-VALUE TOTAL, READ            
088300*    BACK BY 310 ONCE REPL-IDX HAS COUNTED PAST N.                        
088400     ADD WS-PART-A-I TO WS-PART-SUM-A.                                    
088500 320-EXIT.                                                                
088600     EXIT.                                                                
088700*                                                                         
088800* RULE O - OPERATION-RELATED COST ANNUITY, A-N-B.  USES THE               
088900* ORIGINAL (UNFUNDED) A-0 - FUNDING NEVER TOUCHES THIS SIDE.              
089000 350-CALC-OPERATION-ANNUITY.                                              
089100*    SAME T-USE AND F1 AS 310 ABOVE - T-USE WAS ALREADY SET BY            
089200*    310-CALC-CAPITAL-ANNUITY, WHICH ALWAYS RUNS FIRST FOR THE            
089300*    PART CURRENTLY BEING PROCESSED (SEE 300-PROCESS-PARTS).              
089400     MOVE WS-PART-T-USE TO WS-FACT-T                                      
089500     MOVE WS-RUN-Q      TO WS-FACT-Q                                      
089600     PERFORM 850-CALC-ANNUITY-FACTOR THRU 850-EXIT                        
089700*                                                                         
089800* AIN = FIRST-YEAR MAINTENANCE + INSPECTION COST IN ABSOLUTE              
089900* CURRENCY (THE F-INST/F-WINSP FRACTIONS ARE OF THE PURCHASE              
090000* PRICE A-0).  AB1 = FIRST-YEAR OPERATING-LABOR COST, HOURS               
090100* TIMES THE RUN-LEVEL LABOR RATE.                                         
090200     COMPUTE WS-IN-AIN =                                                  
090300         WS-PART-A0 * (WS-PART-F-INST + WS-PART-F-WINSP)                  
090400     COMPUTE WS-IN-AB1 = WS-PART-F-OP * WS-RUN-PRICE-OP                   
090500*                                                                         
090600* B-B IS THE PRICE-DYNAMIC CASH VALUE FACTOR F2 DRIVEN OFF THE            
090700* LABOR PRICE-CHANGE FACTOR R-B; B-IN IS THE SAME F2 DRIVEN OFF           
090800* THE MAINTENANCE/INSPECTION PRICE-CHANGE FACTOR R-I.  EACH               
090900* COST STREAM ESCALATES AT ITS OWN RATE, SO F2 IS EVALUATED               
091000* TWICE WITH DIFFERENT R VALUES LOADED INTO WS-FACT-R.                    
091100     MOVE WS-RUN-R-B TO WS-FACT-R                                         
091200     PERFORM 860-CALC-CASH-VALUE-FACTOR THRU 860-EXIT                     
091300     MOVE WS-FACT-B TO WS-IN-BB                                           
091400*                                                                         
091500     MOVE WS-RUN-R-I TO WS-FACT-R                                         
091600     PERFORM 860-CALC-CASH-VALUE-FACTOR THRU 860-EXIT                     
091700     MOVE WS-FACT-B TO WS-IN-BIN                                          
091800*                                                                         
091900* A-N-B = -(LABOR ANNUITY + MAINTENANCE/INSPECTION ANNUITY),              
092000* EACH STREAM CONVERTED TO A LEVEL ANNUITY BY F1 AND ESCALATED            
092100* BY ITS OWN F2 FACTOR.  NEGATIVE FOR THE SAME COST-SIGN REASON           
092200* AS A-N-K IN 310 ABOVE.  UNLIKE 310, THIS SIDE ALWAYS USES THE           
092300* ORIGINAL (UNFUNDED) A-0 - A FUNDING SUBSIDY ON THE PURCHASE             
092400* PRICE DOES NOT REDUCE THE ONGOING OPERATING COST.                       
092500     COMPUTE WS-PART-ANB ROUNDED =                                        
092600         ZERO - ((WS-IN-AB1 * WS-FACT-A * WS-IN-BB)                       
092700               + (WS-IN-AIN * WS-FACT-A * WS-IN-BIN)).                    
092800 350-EXIT.                                                                
092900     EXIT.                                                                
093000*                                                                         
093100* ONE LIST-OF-PARTS DETAIL LINE PER PART, CARRYING THE INPUT              
093200* VALUES AND THE TWO CALCULATED ANNUITIES SIDE BY SIDE SO THE             
093300* READER CAN CHECK A-N-K/A-N-B AGAINST THE A-0/T-N/F-xxx THAT             
093400* PRODUCED THEM.                                                          
093500 390-WRITE-PART-LINE.                                                     
093600*    ECHO THE PART-RECORD INPUT FIELDS FIRST.                             
093700     MOVE PART-NAME-IN    TO RPL-NAME                                     
093800     MOVE WS-PART-A0      TO RPL-A0                                       
093900     MOVE WS-PART-TN      TO RPL-TN                                       
094000     MOVE WS-PART-F-INST  TO RPL-F-INST                                   
094100     MOVE WS-PART-F-WINSP TO RPL-F-WINSP                                  
094200     MOVE WS-PART-F-OP    TO RPL-F-OP                                     
094300     MOVE WS-PART-FUND    TO RPL-FUND                                     
094400*    THEN THE CALCULATED RESULTS FROM 310/320.                            
094500     MOVE WS-PART-N       TO RPL-N                                        
094600     MOVE WS-PART-RW      TO RPL-RW                                       
094700     MOVE WS-PART-ANK     TO RPL-ANK                                      
094800     MOVE WS-PART-ANB     TO RPL-ANB                                      
094900     WRITE REPORT-RECORD-OUT FROM WS-PART-DETAIL-LINE                     
095000         AFTER ADVANCING 1 LINE.                                          
095100 390-EXIT.                                                                
095200     EXIT.                                                                
095300*                                                                         
095400* RULE I - TOTAL INVESTMENT.  PRINTS THE FOOTER OF THE LIST OF            
095500* PARTS - TOTAL INVESTMENT, AND (IF ANY PART WAS FUNDED) THE              
095600* INVESTMENT AFTER FUNDING.                                               
095700 400-PARTS-FOOTER.                                                        
095800     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
095900     MOVE "TOTAL INVESTMENT COST (SUM A-0)" TO RLA-LABEL                  
096000     MOVE WS-SUM-A0 TO RLA-AMOUNT                                         
096100     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
096200         AFTER ADVANCING 2 LINES                                          
096300     IF ANY-FUND-APPLIED                                                  
096400         MOVE SPACES TO WS-LABEL-AMOUNT-LINE                              
096500         MOVE "TOTAL INVESTMENT AFTER FUNDING" TO RLA-LABEL               
096600         MOVE WS-SUM-A0-FUNDED TO RLA-AMOUNT                              
096700         WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                
096800             AFTER ADVANCING 1 LINE                                       
096900     END-IF.                                                              
097000 400-EXIT.                                                                
097100     EXIT.                                                                
097200*                                                                         
097300* BATCH FLOW STEP 3 - READ COSTS-FILE, COMPUTE THE LINE-ITEM              
097400* ANNUITY FOR EACH DEMAND/OTHER/PROCEEDS RECORD, BREAK ON                 
097500* COST-TYPE AND WRITE THE VSE DETAIL LINE.                                
097600 500-PROCESS-COSTS.                                                       
097700     READ COSTS-FILE INTO COST-RECORD-IN                                  
097800         AT END                                                           
097900             SET COST-EOF TO TRUE                                         
098000         NOT AT END                                                       
098100             ADD 1 TO COST-REC-COUNT                                      
098200*            AN UNRECOGNIZED TYPE CODE IS A DATA ERROR, NOT AN            
098300*            ABEND - THE LINE IS REPORTED AND SKIPPED SO ONE BAD          
098400*            RECORD DOES NOT STOP THE WHOLE COSTS-FILE PASS.              
098500             IF COST-TYPE-IN IS NOT VALID-COST-TYPE                       
098600                 DISPLAY "ANNU2067 - INVALID COST-TYPE: "                 
098700                         COST-TYPE-IN " - LINE IGNORED"                   
098800             ELSE                                                         
098900*                EACH COST TYPE HAS ITS OWN PRICE-CHANGE FACTOR           
099000*                (V=DEMAND, S=OTHER, E=PROCEEDS) - LOOK UP THE            
099100*                RIGHT ONE BEFORE THE LINE ANNUITY IS COMPUTED.           
099200                 EVALUATE COST-TYPE-IN                                    
099300                     WHEN "V" MOVE WS-RUN-R-V TO WS-COST-R                
099400                     WHEN "S" MOVE WS-RUN-R-S TO WS-COST-R                
099500                     WHEN "E" MOVE WS-RUN-R-E TO WS-COST-R                
099600                 END-EVALUATE                                             
099700                 MOVE COST-QTY-IN   TO WS-COST-QTY                        
099800                 MOVE COST-PRICE-IN TO WS-COST-PRICE                      
099900*                                                                         
100000*                THE BREAK MUST FIRE BEFORE THIS LINE'S AMOUNT IS         
100100*                ADDED IN, OR THE SUBTOTAL IT PRINTS WOULD                
100200*                INCLUDE THE FIRST LINE OF THE NEW TYPE.                  
100300                 PERFORM 510-CALC-COST-LINE-ANNUITY THRU 510-EXIT         
100400                 PERFORM 560-COST-TYPE-BREAK        THRU 560-EXIT         
100500*                                                                         
100600*                SYSTEM-WIDE TYPE TOTALS FOR 700-ANNUITY-SUMMARY,         
100700*                AND THE RUNNING SUBTOTAL FOR THE CURRENT BREAK           
100800*                GROUP, PRINTED BY 570 WHEN THE TYPE CHANGES OR           
100900*                THE FILE ENDS (580-COSTS-FOOTER).                        
101000                 EVALUATE COST-TYPE-IN                                    
101100                     WHEN "V" ADD WS-COST-ANNUITY TO WS-SUM-V             
101200                     WHEN "S" ADD WS-COST-ANNUITY TO WS-SUM-S             
101300                     WHEN "E" ADD WS-COST-ANNUITY TO WS-SUM-E             
101400                 END-EVALUATE                                             
101500                 ADD WS-COST-ANNUITY TO WS-TYPE-SUBTOTAL                  
101600                 ADD 1 TO WS-TYPE-COUNT                                   
101700*                                                                         
101800                 PERFORM 590-WRITE-COST-LINE THRU 590-EXIT                
101900                 MOVE COST-TYPE-IN TO WS-PRIOR-TYPE                       
102000             END-IF                                                       
102100     END-READ.                                                            
102200 500-EXIT.                                                                
102300     EXIT.                                                                
102400*                                                                         
102500* RULE V - DEMAND-RELATED / OTHER COSTS / PROCEEDS LINE                   
102600* ANNUITY.  T = 0 IS THE SIMPLIFIED MODE (NOT IN VDI 2067) -              
102700* A AND B ARE BOTH FORCED TO 1, SO THE LINE IS JUST ITS OWN               
102800* QTY * PRICE WITH NO ANNUITY OR ESCALATION APPLIED AT ALL.               
102900 510-CALC-COST-LINE-ANNUITY.                                              
103000*    F1 USES THE RUN-LEVEL T AND Q (THIS RULE HAS NO PART-LEVEL           
103100*    SERVICE LIFE OF ITS OWN); F2 USES THE COST LINE'S OWN                
103200*    PRICE-CHANGE FACTOR R, READ FROM THE COST RECORD.                    
103300     IF WS-RUN-T > ZERO                                                   
103400         MOVE WS-RUN-T TO WS-FACT-T                                       
103500         MOVE WS-RUN-Q TO WS-FACT-Q                                       
103600         PERFORM 850-CALC-ANNUITY-FACTOR THRU 850-EXIT                    
103700         MOVE WS-COST-R TO WS-FACT-R                                      
103800         PERFORM 860-CALC-CASH-VALUE-FACTOR THRU 860-EXIT                 
103900         MOVE WS-FACT-A TO WS-COST-A                                      
104000         MOVE WS-FACT-B TO WS-COST-B                                      
104100     ELSE                                                                 
104200         MOVE 1 TO WS-COST-A                                              
104300         MOVE 1 TO WS-COST-B                                              
104400     END-IF                                                               
104500*                                                                         
104600* LINE ANNUITY = QTY * UNIT PRICE * F1 * F2.  WS-COST-ANNUITY IS          
104700* THE RESULT FIELD (SEE WS-COST-CALC ABOVE) AND IS ROUNDED HERE,          
104800* ONCE, TO THE SAME 2 DECIMALS AS THE ACCUMULATORS IT FEEDS IN            
104900* 500-PROCESS-COSTS AND THE RCL-ANNUITY REPORT FIELD IN                   
105000* 590-WRITE-COST-LINE - NO FURTHER ROUNDING IS NEEDED OR DONE             
105100* DOWNSTREAM.  FIXED 04/14/08, ENG-0791.                                  
105200     COMPUTE WS-COST-ANNUITY ROUNDED =                                    
105300         WS-COST-QTY * WS-COST-PRICE * WS-COST-A * WS-COST-B.             
105400 510-EXIT.                                                                
105500     EXIT.                                                                
105600*                                                                         
105700* 07/11/01 JPK - COST-TYPE CONTROL BREAK, ENG-0622.  PRINTS               
105800* THE SUBTOTAL FOR THE PRIOR TYPE WHEN COST-TYPE-IN CHANGES.              
105900 560-COST-TYPE-BREAK.                                                     
106000     IF WS-PRIOR-TYPE NOT = SPACE                                         
106100             AND WS-PRIOR-TYPE NOT = COST-TYPE-IN                         
106200         PERFORM 570-WRITE-TYPE-SUBTOTAL THRU 570-EXIT                    
106300         MOVE ZERO  TO WS-TYPE-SUBTOTAL                                   
106400         MOVE ZERO  TO WS-TYPE-COUNT                                      
106500     END-IF.                                                              
106600 560-EXIT.                                                                
106700     EXIT.                                                                
106800*                                                                         
106900* PRINTS THE SUBTOTAL LINE ITSELF - SHARED BY THE MID-FILE BREAK          
107000* (560) AND THE END-OF-FILE FOOTER (580) SO THE LAST TYPE GROUP           
107100* ON THE FILE GETS THE SAME SUBTOTAL LINE AS EVERY EARLIER ONE.           
107200 570-WRITE-TYPE-SUBTOTAL.                                                 
107300     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
107400     STRING "SUBTOTAL TYPE " WS-PRIOR-TYPE                                
107500            " (" WS-TYPE-COUNT " LINES)"                                  
107600            DELIMITED BY SIZE INTO RLA-LABEL                              
107700     MOVE WS-TYPE-SUBTOTAL TO RLA-AMOUNT                                  
107800     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
107900         AFTER ADVANCING 1 LINE                                           
108000     MOVE SPACES TO REPORT-RECORD-OUT                                     
108100     WRITE REPORT-RECORD-OUT AFTER ADVANCING 1 LINE.                      
108200 570-EXIT.                                                                
108300     EXIT.                                                                
108400*                                                                         
108500* END-OF-FILE CONTROL BREAK - 560 ONLY FIRES ON A TYPE CHANGE,            
108600* SO THE FINAL TYPE GROUP ON THE FILE NEVER TRIPS IT AND MUST BE          
108700* CLOSED OUT HERE INSTEAD, ONCE THE COSTS-FILE READ LOOP ENDS.            
108800 580-COSTS-FOOTER.                                                        
108900     IF WS-PRIOR-TYPE NOT = SPACE                                         
109000         PERFORM 570-WRITE-TYPE-SUBTOTAL THRU 570-EXIT                    
109100     END-IF.                                                              
109200 580-EXIT.                                                                
109300     EXIT.                                                                
109400*                                                                         
109500* ONE VSE (DEMAND/OTHER/PROCEEDS) DETAIL LINE - TYPE, NAME, THE           
109600* RAW QTY/PRICE, THE TWO FACTORS A AND B, AND THE RESULTING LINE          
109700* ANNUITY, SO THE FACTORS BEHIND EACH AMOUNT ARE ON THE PRINTOUT.         
109800 590-WRITE-COST-LINE.                                                     
109900*    ECHO THE COST-RECORD INPUT FIELDS, THEN THE TWO FACTORS AND          
110000*    THE RESULT COMPUTED BY 510-CALC-COST-LINE-ANNUITY.                   
110100     MOVE COST-TYPE-IN TO RCL-TYPE                                        
110200     MOVE COST-NAME-IN TO RCL-NAME                                        
110300     MOVE WS-COST-QTY  TO RCL-QTY                                         
110400     MOVE WS-COST-PRICE TO RCL-PRICE                                      
110500     MOVE WS-COST-A    TO RCL-A                                           
110600     MOVE WS-COST-B    TO RCL-B                                           
110700     MOVE WS-COST-ANNUITY TO RCL-ANNUITY                                  
110800     WRITE REPORT-RECORD-OUT FROM WS-COST-DETAIL-LINE                     
110900         AFTER ADVANCING 1 LINE.                                          
111000 590-EXIT.                                                                
111100     EXIT.                                                                
111200*                                                                         
111300* BATCH FLOW STEP 4 - SYSTEM AGGREGATION.  PRINTS THE FIVE                
111400* CATEGORY ANNUITIES AND THE GRAND TOTAL, A-N.  A-N IS THE SUM            
111500* OF ALL FIVE RULES (C, O, V, S, E) - CAPITAL, OPERATION, AND             
111600* THE THREE VSE COST TYPES - CARRIED AS NEGATIVE COST FIGURES             
111700* ALL THE WAY THROUGH, SO A-N PRINTS NEGATIVE WHEN THE SYSTEM IS          
111800* A NET COST AND POSITIVE ONLY IF PROCEEDS OUTWEIGH THE COSTS.            
111900 700-ANNUITY-SUMMARY.                                                     
112000*    A-N = A-N-K + A-N-B + V + S + E.                                     
112100     COMPUTE WS-TOTAL-ANNUITY =                                           
112200         WS-SUM-ANK + WS-SUM-ANB + WS-SUM-V                               
112300                    + WS-SUM-S   + WS-SUM-E                               
112400*                                                                         
112500     WRITE REPORT-RECORD-OUT FROM RPT-TITLE-LINE(3)                       
112600         AFTER ADVANCING 2 LINES                                          
112700*    RULE C TOTAL.                                                        
112800     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
112900     MOVE "CAPITAL-RELATED COSTS"   TO RLA-LABEL                          
113000     MOVE WS-SUM-ANK TO RLA-AMOUNT                                        
113100     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
113200         AFTER ADVANCING 1 LINE                                           
113300*    RULE O TOTAL.                                                        
113400     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
113500     MOVE "OPERATION-RELATED COSTS" TO RLA-LABEL                          
113600     MOVE WS-SUM-ANB TO RLA-AMOUNT                                        
113700     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
113800         AFTER ADVANCING 1 LINE                                           
113900*    RULE V TOTAL (COST-TYPE "V" LINES).                                  
114000     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
114100     MOVE "DEMAND-RELATED COSTS"    TO RLA-LABEL                          
114200     MOVE WS-SUM-V TO RLA-AMOUNT                                          
114300     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
114400         AFTER ADVANCING 1 LINE                                           
114500*    RULE V TOTAL (COST-TYPE "S" LINES).                                  
114600     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
114700     MOVE "OTHER COSTS"             TO RLA-LABEL                          
114800     MOVE WS-SUM-S TO RLA-AMOUNT                                          
114900     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
115000         AFTER ADVANCING 1 LINE                                           
115100*    RULE V TOTAL (COST-TYPE "E" LINES - PROCEEDS ARE NEGATIVE            
115200*    COSTS, SO THEY REDUCE A-N WHEN SUMMED BELOW).                        
115300     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
115400     MOVE "PROCEEDS"                TO RLA-LABEL                          
115500     MOVE WS-SUM-E TO RLA-AMOUNT                                          
115600     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
115700         AFTER ADVANCING 1 LINE                                           
115800*    GRAND TOTAL, A-N.                                                    
115900     MOVE SPACES TO WS-LABEL-AMOUNT-LINE                                  
116000     MOVE "TOTAL ANNUITY (A-N)"     TO RLA-LABEL                          
116100     MOVE WS-TOTAL-ANNUITY TO RLA-AMOUNT                                  
116200     WRITE REPORT-RECORD-OUT FROM WS-LABEL-AMOUNT-LINE                    
116300         AFTER ADVANCING 2 LINES.                                         
116400 700-EXIT.                                                                
116500     EXIT.                                                                
116600*                                                                         
116700* RULE A - AMORTIZATION TIME.  NOT PART OF VDI 2067.                      
116800* 09/30/95 RBH - AMORTIZATION CALCULATION ADDED, ENG-0488.                
116900*                                                                         
117000* TOTAL-INVEST BACKS OUT THE UNDISCOUNTED CAPITAL OUTLAY FROM             
117100* THE CAPITAL ANNUITY BY MULTIPLYING A-N-K (NEGATIVE) BACK OUT            
117200* OVER T YEARS - A ROUGH REVERSAL OF THE A-N-K FORMULA, GOOD              
117300* ENOUGH FOR A PAYBACK ESTIMATE.  RETURN-ON-INVEST IS WHAT IS             
117400* LEFT OF THE GRAND TOTAL ANNUITY ONCE THE CAPITAL COST IS                
117500* REMOVED - IF THAT IS POSITIVE, THE SYSTEM PAYS FOR ITSELF AND           
117600* AMORTIZATION TIME = INVESTMENT / RETURN; IF NOT, IT NEVER PAYS          
117700* BACK AND NO AMORTIZATION TIME IS PRINTED.                               
117800* RULE A - AMORTIZATION TIME.  LAST PARAGRAPH OF THE RUN, BUILT           
117900* AFTER 700-ANNUITY-SUMMARY HAS FINISHED ADDING WS-SUM-ANB TO             
118000* WS-TOTAL-ANNUITY SO THE FIGURE PRINTED HERE MATCHES A-N.                
118100 800-AMORTIZATION.                                                        
118200*        WS-SUM-ANK IS NEGATIVE (EVERY CAPITAL PARTS ANNUITY              
118300*        CARRIES A NEGATIVE SIGN - SEE 310-CALC-CAPITAL-ANNUITY),         
118400*        SO ZERO MINUS WS-SUM-ANK FLIPS IT POSITIVE BEFORE                
118500*        MULTIPLYING OUT BY THE RUN'S OBSERVATION PERIOD TO GET           
118600*        THE UNDISCOUNTED TOTAL CAPITAL LAID OUT OVER THE PERIOD.         
118700     COMPUTE WS-TOTAL-INVEST =                                            
118800         (ZERO - WS-SUM-ANK) * WS-RUN-T                                   
118900*        RETURN ON INVEST = WHAT THE WHOLE ANNUITY SUMMARY EARNS          
119000*        BACK EACH YEAR (WS-TOTAL-ANNUITY, A POSITIVE NUMBER ONCE         
119100*        PROCEEDS/SAVINGS OFFSET THE COSTS) LESS THE CAPITAL COST         
119200*        ANNUITY ALONE.  IF THE PLANT AS A WHOLE IS STILL LOSING          
119300*        MONEY YEAR OVER YEAR EVEN AFTER CREDIT FOR SAVINGS THIS          
119400*        COMES OUT ZERO OR NEGATIVE AND THERE IS NO AMORTIZATION          
119500*        TIME TO REPORT.                                                  
119600     COMPUTE WS-RETURN-ON-INVEST =                                        
119700         WS-TOTAL-ANNUITY - WS-SUM-ANK                                    
119800*                                                                         
119900     WRITE REPORT-RECORD-OUT FROM RPT-TITLE-LINE(5)                       
120000         AFTER ADVANCING 2 LINES                                          
120100     MOVE SPACES TO WS-AMORT-LINE                                         
120200     IF WS-RETURN-ON-INVEST > ZERO                                        
120300*        YEARS TO RECOVER THE CAPITAL OUTLAY AT THE CURRENT RETURN        
120400*        RATE - A SIMPLE PAYBACK, NOT A DISCOUNTED ONE.  ROUNDED          
120500*        TO ONE DECIMAL IN WS-T-AMORT, THE ONLY PLACE THIS FIGURE         
120600*        IS CALCULATED OR PRINTED.                                        
120700         COMPUTE WS-T-AMORT ROUNDED =                                     
120800             WS-TOTAL-INVEST / WS-RETURN-ON-INVEST                        
120900         MOVE "Y" TO AMORT-POSSIBLE-SW                                    
121000         MOVE "AMORTIZATION TIME IS" TO RAL-MSG                           
121100         MOVE WS-T-AMORT TO RAL-YEARS                                     
121200         MOVE " YEARS"   TO RAL-SUFFIX                                    
121300     ELSE                                                                 
121400*        NEGATIVE OR ZERO RETURN - THE INVESTMENT NEVER PAYS FOR          
121500*        ITSELF, SO WE SAY SO INSTEAD OF DIVIDING BY A NUMBER THAT        
121600*        IS ZERO OR THE WRONG SIGN.                                       
121700         MOVE "N" TO AMORT-POSSIBLE-SW                                    
121800         MOVE "AMORTIZATION IS NOT POSSIBLE DUE TO NEGATIVE"              
121900             TO RAL-MSG                                                   
122000         MOVE " RETURN ON INVEST" TO RAL-SUFFIX                           
122100     END-IF                                                               
122200     WRITE REPORT-RECORD-OUT FROM WS-AMORT-LINE                           
122300         AFTER ADVANCING 1 LINE.                                          
122400 800-EXIT.                                                                
122500     EXIT.                                                                
122600*                                                                         
122700* RULE F1 - ANNUITY FACTOR.  SAME NUMERATOR/DENOMINATOR HABIT             
122800* AS THE OLD PRESENT-VALUE CALCULATOR - THIS SHOP NEVER WRITES            
122900* A SEPARATE SUBPROGRAM, IT JUST PERFORMS THE SAME PARAGRAPH              
123000* AGAIN WITH THE WORK FIELDS RELOADED.                                    
123100*                                                                         
123200* CALLER LOADS WS-FACT-T (OBSERVATION PERIOD) AND WS-FACT-Q               
123300* (1 + DISCOUNT RATE) BEFORE PERFORMING THIS PARAGRAPH AND                
123400* READS THE RESULT BACK OUT OF WS-FACT-A.                                 
123500*                                                                         
123600* Q = 1 (ZERO DISCOUNT RATE) IS A SPECIAL CASE BECAUSE THE                
123700* GENERAL FORMULA'S DENOMINATOR (1 - Q**-T) GOES TO ZERO AS Q             
123800* APPROACHES 1 - THE FACTOR COLLAPSES TO A PLAIN 1/T, A STRAIGHT          
123900* LEVEL SPREAD OVER THE PERIOD WITH NO DISCOUNTING AT ALL.                
124000 850-CALC-ANNUITY-FACTOR.                                                 
124100     IF WS-FACT-Q = 1                                                     
124200         COMPUTE WS-FACT-A = 1 / WS-FACT-T                                
124300             ON SIZE ERROR                                                
124400                 DISPLAY "ANNU2067 - T IS ZERO AT 850, Q=1"               
124500                 MOVE ZERO TO WS-FACT-A                                   
124600         END-COMPUTE                                                      
124700     ELSE                                                                 
124800*        GENERAL CASE - F1 = (Q-1) / (1 - Q**-T).  THE SIZE               
124900*        ERROR CATCHES T=0 (Q**-T BLOWS UP) SO A BAD PARAMETER            
125000*        RECORD CANNOT ABEND THE RUN - IT JUST ZEROES THE                 
125100*        FACTOR AND THE CALLER'S RESULT COMES OUT ZERO TOO.               
125200         COMPUTE WS-FACT-T-NEG = ZERO - WS-FACT-T                         
125300         COMPUTE WS-CALC-POWQ = WS-FACT-Q ** WS-FACT-T-NEG                
125400         COMPUTE WS-FACT-A = (WS-FACT-Q - 1)                              
125500                            / (1 - WS-CALC-POWQ)                          
125600             ON SIZE ERROR                                                
125700                 DISPLAY "ANNU2067 - DIVIDE BY ZERO AT 850"               
125800                 MOVE ZERO TO WS-FACT-A                                   
125900         END-COMPUTE                                                      
126000     END-IF.                                                              
126100 850-EXIT.                                                                
126200     EXIT.                                                                
126300*                                                                         
126400* RULE F2 - PRICE-DYNAMIC CASH VALUE FACTOR.                              
126500*                                                                         
126600* CALLER LOADS WS-FACT-T, WS-FACT-Q, AND WS-FACT-R (1 + THAT              
126700* COST STREAM'S OWN PRICE-CHANGE RATE) AND READS THE RESULT               
126800* BACK FROM WS-FACT-B.  F2 CONVERTS A COST THAT IS ESCALATING             
126900* AT RATE R INTO THE EQUIVALENT LEVEL AMOUNT DISCOUNTED AT Q.             
127000*                                                                         
127100* R = Q (PRICE CHANGES EXACTLY TRACK THE DISCOUNT RATE) IS A              
127200* SPECIAL CASE FOR THE SAME REASON AS Q=1 ABOVE - THE GENERAL             
127300* FORMULA'S DENOMINATOR (Q-R) GOES TO ZERO, AND THE FACTOR                
127400* COLLAPSES TO A PLAIN T/Q.                                               
127500 860-CALC-CASH-VALUE-FACTOR.                                              
127600     IF WS-FACT-R = WS-FACT-Q                                             
127700         COMPUTE WS-FACT-B = WS-FACT-T / WS-FACT-Q                        
127800     ELSE                                                                 
127900*        GENERAL CASE - F2 = (1 - (R/Q)**T) / (Q-R).  THE SIZE            
128000*        ERROR GUARDS THE SAME WAY AS 850 ABOVE.                          
128100         COMPUTE WS-FACT-RQ-RATIO = WS-FACT-R / WS-FACT-Q                 
128200         COMPUTE WS-CALC-POWR = WS-FACT-RQ-RATIO ** WS-FACT-T             
128300         COMPUTE WS-FACT-B = (1 - WS-CALC-POWR)                           
128400                            / (WS-FACT-Q - WS-FACT-R)                     
128500             ON SIZE ERROR                                                
128600                 DISPLAY "ANNU2067 - DIVIDE BY ZERO AT 860"               
128700                 MOVE ZERO TO WS-FACT-B                                   
128800         END-COMPUTE                                                      
128900     END-IF.                                                              
129000 860-EXIT.                                                                
129100     EXIT.                                                                
129200*                                                                         
129300* END OF RUN - CLOSE ALL FOUR FILES IN OPEN ORDER (SEE 100-OPEN-          
129400* FILES) AND RETURN TO 000-MAIN-LINE, WHICH STOPS THE RUN.                
129500 900-CLOSE-FILES.                                                         
129600     CLOSE RUNPARM-FILE                                                   
129700     CLOSE PARTS-FILE                                                     
129800     CLOSE COSTS-FILE                                                     
129900     CLOSE REPORT-FILE.                                                   
130000 900-EXIT.                                                                
130100     EXIT.                                                                
